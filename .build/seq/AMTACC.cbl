000100******************************************************************
000110* AMTACC - ACCOUNTS MASTER ACCESS (ACCOUNTS-REPOSITORY-IN-MEMORY)
000120*
000130* Owns ACCOUNTS-MASTER for the whole run.  AMTXFR CALLs this
000140* program once at start of run to LOAD the master into the
000150* ACCT-TABLE working-storage table (SEARCH ALL requires it to
000160* arrive in ascending ACCT-ID order - the account-opening job
000170* keeps it that way, this program does not sort it), then once
000180* per TRANSFER-REQUESTS record to GET the two accounts and PUT
000190* the two rewritten balances back, and finally once at end of
000200* run to SAVE the whole table back out to ACCOUNTS-MASTER.  The
000210* table never leaves this program's WORKING-STORAGE between
000220* calls - GnuCOBOL, like the shop's own compiler, keeps a called
000230* subprogram's WORKING-STORAGE intact across CALLs within one
000240* run unit, so this stands in for the concurrent map the on-line
000250* service used to keep the same information in.
000260*
000270* CREATE-ACCOUNT is not exercised by the transfer run at all - it
000280* is carried here only because the account-opening job shares
000290* this member and needs the duplicate-key rejection.  Appending
000300* to the end of the table on CREATE is only safe as long as new
000310* accounts are opened with an id higher than every id already on
000320* file; the account-opening job's own edit enforces that.
000330*
000340* Maintenance:
000350*   1987-03-02  RBW  ACCTMSTR-01   Original program - straight
000360*                                  sequential-to-indexed convert,
000370*                                  no table, no SEARCH ALL.
000380*   1990-04-23  RBW  ACCTMSTR-03   GnuCOBOL conversion for the
000390*                                  branch PCs dropped ISAM
000400*                                  support; rebuilt around an
000410*                                  in-memory ACCT-TABLE with
000420*                                  SEARCH ALL in place of the
000430*                                  indexed RECORD KEY reads.
000440*   1991-07-16  JLP  ACCTMSTR-04   Added CREATE-ACCOUNT entry so
000450*                                  the account-opening job could
000460*                                  share this member instead of
000470*                                  keeping its own copy of the
000480*                                  table layout.
000490*   1994-11-30  DKS  ACCTMSTR-09   WS-TABLE-MAX raised from 800 to
000500*                                  2000 ahead of the Elm Street
000510*                                  branch conversion.
000520*   1998-11-05  PQR  ACCTMSTR-Y2K  Year 2000 review: no date
000530*                                  fields are tested or stored by
000540*                                  this program.  No change made.
000550*   1999-06-01  DKS  ACCTMSTR-12   Cross-checked against the Y2K
000560*                                  sign-off binder; closed with no
000570*                                  findings for this member.
000580*   2003-04-17  DKS  ACCTMSTR-15   The two COPY statements below  ACC-15  
000590*                                  still named the old all-caps
000600*                                  8.3-style copybook members;
000610*                                  the file server these members
000620*                                  moved onto keeps the long
000630*                                  mixed-case names and is case
000640*                                  sensitive, so neither one
000650*                                  resolved.  Rewritten to match
000660*                                  the actual member names.  Also
000670*                                  found WS-DUMP-BAL-WHOLE still  ACC-15  
000680*                                  nine-and-two instead of eleven-
000690*                                  and-two, the same split AMTVAL
000700*                                  and AMTEXE were fixed for under
000710*                                  ACCTMSTR-14; widened to match.
000720******************************************************************
000730 IDENTIFICATION              DIVISION.
000740*-----------------------------------------------------------------
000750 PROGRAM-ID.                 AMTACC.
000760 AUTHOR.                     R. B. WALSH.
000770 INSTALLATION.               MIDLAND TRUST DATA PROCESSING CENTER.
000780 DATE-WRITTEN.               MARCH 2, 1987.
000790 DATE-COMPILED.
000800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000810******************************************************************
000820 ENVIRONMENT                 DIVISION.
000830*-----------------------------------------------------------------
000840 CONFIGURATION               SECTION.
000850 SOURCE-COMPUTER.            MIDLAND-3090.
000860 OBJECT-COMPUTER.            MIDLAND-3090.
000870 SPECIAL-NAMES.
000880     C01                     IS TOP-OF-FORM
000890     UPSI-0                  IS TRACE-SWITCH-OFF
000900                             ON TRACE-SWITCH-ON.
000910*-----------------------------------------------------------------
000920 INPUT-OUTPUT                SECTION.
000930 FILE-CONTROL.
000940     SELECT  ACCOUNTS-MASTER
000950             ASSIGN TO "ACCTMSTR"
000960             ORGANIZATION IS LINE SEQUENTIAL                      ACC-03  
000970             FILE STATUS IS WS-FILE-STATUS.
000980******************************************************************
000990 DATA                        DIVISION.
001000*-----------------------------------------------------------------
001010 FILE                        SECTION.
001020 FD  ACCOUNTS-MASTER
001030     LABEL RECORD STANDARD.
001040     COPY "AcctMastRecord.cpy".                                   ACC-15  
001050*-----------------------------------------------------------------
001060 WORKING-STORAGE             SECTION.
001070*-----------------------------------------------------------------
001080 01  SWITCHES-AND-COUNTERS.
001090     05  MASTER-EOF-SW           PIC X(01)   VALUE "N".
001100         88  MASTER-EOF                      VALUE "Y".
001110     05  WS-FILE-STATUS          PIC X(02)   VALUE "00".
001120     05  WS-ACCT-COUNT           PIC S9(4)   COMP    VALUE ZERO.
001130     05  WS-TABLE-MAX            PIC S9(4)   COMP    VALUE 2000.  ACC-09  
001140
001150*    File-status halves, split out so an abend routine can test
001160*    the class of the error without a numeric comparison against
001170*    the two-byte code - a habit carried over from the days the
001180*    branch PCs' compiler reported status differently to the
001190*    3090's.
001200 01  FILE-STATUS-X REDEFINES WS-FILE-STATUS.
001210     05  FS-CATEGORY-1           PIC X(01).
001220     05  FS-CATEGORY-2           PIC X(01).
001230
001240 01  ACCT-TABLE-AREA.                                             ACC-03  
001250     05  ACCT-TABLE-ITEM         OCCURS 2000 TIMES
001260                                 ASCENDING KEY IS TBL-ACCT-ID
001270                                 INDEXED BY ACCT-IDX.
001280         10  TBL-ACCT-ID         PIC X(10).
001290         10  TBL-ACCT-BALANCE    PIC S9(11)V99.
001300
001310*    Diagnostic dump view of one table entry's balance, used only
001320*    from 200-TRACE-LOAD-RESULT when TRACE-SWITCH-ON.
001330 01  WS-DUMP-BALANCE             PIC S9(11)V99.
001340 01  WS-DUMP-BALANCE-X REDEFINES WS-DUMP-BALANCE.
001350     05  WS-DUMP-BAL-WHOLE       PIC S9(11).                      ACC-15  
001360     05  WS-DUMP-BAL-CENTS       PIC 9(02).
001370
001380*    Diagnostic dump view of the same entry's account id, split
001390*    the same way the other members split one - kept alongside
001400*    WS-DUMP-BALANCE-X above since they get displayed together.
001410 01  WS-DUMP-ACCT-ID             PIC X(10).
001420 01  WS-DUMP-ACCT-ID-X REDEFINES WS-DUMP-ACCT-ID.
001430     05  WS-DUMP-BRANCH          PIC X(03).
001440     05  WS-DUMP-SEQUENCE        PIC X(07).
001450
001460*-----------------------------------------------------------------
001470 LINKAGE                     SECTION.
001480*-----------------------------------------------------------------
001490     COPY "AmtAccParms.cpy".                                      ACC-15  
001500
001510******************************************************************
001520 PROCEDURE                   DIVISION    USING LK-ACCESS-PARMS.
001530*-----------------------------------------------------------------
001540* Main procedure - dispatch on the function code the caller set.
001550*-----------------------------------------------------------------
001560 100-ACCESS-ACCOUNTS-MASTER.
001570     EVALUATE TRUE
001580         WHEN LK-FUNC-LOAD
001590             PERFORM 200-LOAD-ACCOUNTS-TABLE
001600         WHEN LK-FUNC-GET
001610             PERFORM 200-GET-ACCOUNT
001620         WHEN LK-FUNC-PUT
001630             PERFORM 200-PUT-ACCOUNT
001640         WHEN LK-FUNC-CREATE
001650             PERFORM 200-CREATE-ACCOUNT
001660         WHEN LK-FUNC-SAVE
001670             PERFORM 200-SAVE-ACCOUNTS-TABLE
001680         WHEN OTHER
001690             DISPLAY "AMTACC - INVALID FUNCTION CODE "
001700                     LK-FUNCTION-CODE
001710     END-EVALUATE.
001720     EXIT PROGRAM.
001730
001740*-----------------------------------------------------------------
001750* Load the whole master into ACCT-TABLE once, at start of run.
001760*-----------------------------------------------------------------
001770 200-LOAD-ACCOUNTS-TABLE.
001780     MOVE ZERO               TO  WS-ACCT-COUNT.
001790     MOVE "N"                TO  MASTER-EOF-SW.
001800     PERFORM 300-OPEN-MASTER-INPUT.
001810     PERFORM 300-READ-MASTER-RECORD.
001820     PERFORM 300-BUILD-TABLE-ENTRY
001830             UNTIL MASTER-EOF OR WS-ACCT-COUNT = WS-TABLE-MAX.
001840     PERFORM 300-CLOSE-MASTER-FILE.
001850     IF  TRACE-SWITCH-ON
001860         PERFORM 200-TRACE-LOAD-RESULT
001870     END-IF.
001880
001890*-----------------------------------------------------------------
001900* AccountsRepositoryInMemory.GET - by-key lookup, SEARCH ALL over
001910* the sorted table.
001920*-----------------------------------------------------------------
001930 200-GET-ACCOUNT.
001940     MOVE "N"                TO  LK-FOUND-SW.
001950     IF  WS-ACCT-COUNT > ZERO
001960         SET ACCT-IDX TO 1
001970         SEARCH ALL ACCT-TABLE-ITEM
001980             WHEN TBL-ACCT-ID (ACCT-IDX) = LK-ACCT-ID
001990                 MOVE "Y"               TO LK-FOUND-SW
002000                 MOVE TBL-ACCT-BALANCE (ACCT-IDX)
002010                                        TO LK-ACCT-BALANCE
002020         END-SEARCH
002030     END-IF.
002040
002050*-----------------------------------------------------------------
002060* AccountsRepositoryInMemory.PUT - rewrite the balance for an
002070* account already known to be on the table (AMTXFR only calls
002080* this after a successful GET for the same id).
002090*-----------------------------------------------------------------
002100 200-PUT-ACCOUNT.
002110     MOVE "N"                TO  LK-FOUND-SW.
002120     IF  WS-ACCT-COUNT > ZERO
002130         SET ACCT-IDX TO 1
002140         SEARCH ALL ACCT-TABLE-ITEM
002150             WHEN TBL-ACCT-ID (ACCT-IDX) = LK-ACCT-ID
002160                 MOVE "Y"                 TO LK-FOUND-SW
002170                 MOVE LK-ACCT-BALANCE     TO
002180                             TBL-ACCT-BALANCE (ACCT-IDX)
002190         END-SEARCH
002200     END-IF.
002210
002220*-----------------------------------------------------------------
002230* Business rule 6 - duplicate-account rule.  Not used by the
002240* transfer run; retained for the account-opening job (see banner
002250* remark above).
002260*-----------------------------------------------------------------
002270 200-CREATE-ACCOUNT.                                              ACC-04  
002280     MOVE "N"                TO  LK-FOUND-SW.
002290     MOVE "N"                TO  LK-DUPLICATE-SW.
002300     IF  WS-ACCT-COUNT > ZERO
002310         SET ACCT-IDX TO 1
002320         SEARCH ALL ACCT-TABLE-ITEM
002330             WHEN TBL-ACCT-ID (ACCT-IDX) = LK-ACCT-ID
002340                 MOVE "Y"                 TO LK-FOUND-SW
002350         END-SEARCH
002360     END-IF.
002370     IF  LK-FOUND
002380         MOVE "Y"             TO  LK-DUPLICATE-SW
002390     ELSE
002400         IF  WS-ACCT-COUNT < WS-TABLE-MAX
002410             ADD 1            TO  WS-ACCT-COUNT
002420             MOVE LK-ACCT-ID      TO TBL-ACCT-ID (WS-ACCT-COUNT)
002430             MOVE LK-ACCT-BALANCE TO
002440                         TBL-ACCT-BALANCE (WS-ACCT-COUNT)
002450         END-IF
002460     END-IF.
002470
002480*-----------------------------------------------------------------
002490* Rewrite the whole table back out at end of run, in table order
002500* (which is ascending ACCT-ID order, since nothing above ever
002510* reorders it).
002520*-----------------------------------------------------------------
002530 200-SAVE-ACCOUNTS-TABLE.
002540     PERFORM 300-OPEN-MASTER-OUTPUT.
002550     PERFORM 300-WRITE-MASTER-RECORD
002560             VARYING ACCT-IDX FROM 1 BY 1
002570             UNTIL ACCT-IDX > WS-ACCT-COUNT.
002580     PERFORM 300-CLOSE-MASTER-FILE.
002590
002600*-----------------------------------------------------------------
002610* Diagnostic - one line per LOAD, wired on with UPSI-0.
002620*-----------------------------------------------------------------
002630 200-TRACE-LOAD-RESULT.
002640     IF  WS-ACCT-COUNT > ZERO
002650         MOVE TBL-ACCT-BALANCE (1)   TO  WS-DUMP-BALANCE
002660         MOVE TBL-ACCT-ID (1)        TO  WS-DUMP-ACCT-ID
002670     ELSE
002680         MOVE ZERO                   TO  WS-DUMP-BALANCE
002690         MOVE SPACES                 TO  WS-DUMP-ACCT-ID
002700     END-IF.
002710     DISPLAY "AMTACC LOAD - " WS-ACCT-COUNT " ACCTS, BRANCH "
002720             WS-DUMP-BRANCH " SEQ " WS-DUMP-SEQUENCE
002730             " BAL " WS-DUMP-BAL-WHOLE "." WS-DUMP-BAL-CENTS.
002740
002750*-----------------------------------------------------------------
002760 300-OPEN-MASTER-INPUT.
002770     OPEN INPUT ACCOUNTS-MASTER.
002780     IF  WS-FILE-STATUS NOT = "00"
002790         DISPLAY "AMTACC - OPEN INPUT FAILED, STATUS "
002800                 WS-FILE-STATUS
002810         STOP RUN
002820     END-IF.
002830
002840*-----------------------------------------------------------------
002850 300-OPEN-MASTER-OUTPUT.
002860     OPEN OUTPUT ACCOUNTS-MASTER.
002870     IF  WS-FILE-STATUS NOT = "00"
002880         DISPLAY "AMTACC - OPEN OUTPUT FAILED, STATUS "
002890                 WS-FILE-STATUS
002900         STOP RUN
002910     END-IF.
002920
002930*-----------------------------------------------------------------
002940 300-CLOSE-MASTER-FILE.
002950     CLOSE ACCOUNTS-MASTER.
002960
002970*-----------------------------------------------------------------
002980 300-READ-MASTER-RECORD.
002990     READ ACCOUNTS-MASTER
003000             AT END      MOVE "Y" TO MASTER-EOF-SW.
003010
003020*-----------------------------------------------------------------
003030 300-BUILD-TABLE-ENTRY.
003040     ADD 1                        TO  WS-ACCT-COUNT.
003050     MOVE ACCT-ID                 TO  TBL-ACCT-ID (WS-ACCT-COUNT).
003060     MOVE ACCT-BALANCE            TO
003070                 TBL-ACCT-BALANCE (WS-ACCT-COUNT).
003080     PERFORM 300-READ-MASTER-RECORD.
003090
003100*-----------------------------------------------------------------
003110 300-WRITE-MASTER-RECORD.
003120     MOVE SPACES                  TO  ACCT-MASTER-RECORD.
003130     MOVE TBL-ACCT-ID (ACCT-IDX)      TO  ACCT-ID.
003140     MOVE TBL-ACCT-BALANCE (ACCT-IDX) TO  ACCT-BALANCE.
003150     WRITE ACCT-MASTER-RECORD.
