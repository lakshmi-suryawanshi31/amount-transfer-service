000100******************************************************************
000110* AMTXFR - AMOUNT TRANSFER SERVICE (MAIN DRIVER)
000120*
000130* Reads TRANSFER-REQUESTS in file order and, for each record,
000140* looks up both accounts, validates the request (CALL AMTVAL),
000150* executes it (CALL AMTEXE), rewrites both accounts back to the
000160* accounts master (CALL AMTACC) and logs one TRANSFER-RESULTS
000170* line plus, on success, two NOTIFICATIONS lines.  One bad record
000180* does not stop the run - the next record is read regardless of
000190* how the current one came out.  ACCOUNTS-MASTER itself is
000200* loaded into memory once at the top of the run and rewritten
000210* once at the bottom, both times through AMTACC; nothing in this
000220* program opens ACCOUNTS-MASTER directly.
000230*
000240* Used files
000250*    - Account Master (via AMTACC)   : ACCTMSTR
000260*    - Transfer Request File (input) : XFERREQ
000270*    - Transfer Result File (output) : XFERRES
000280*    - Notification File (output)    : NOTIFYLG
000290*
000300* Maintenance:
000310*   1987-03-02  RBW  ACCTMSTR-01   Original program - straight
000320*                                  sequential merge against the
000330*                                  accounts master, no AMTACC.
000340*   1990-04-23  RBW  ACCTMSTR-03   GnuCOBOL conversion for the
000350*                                  branch PCs; accounts master
000360*                                  access moved out to AMTACC so
000370*                                  the SEARCH ALL table would not
000380*                                  have to be duplicated here.
000390*   1991-07-16  JLP  ACCTMSTR-04   Split validation and execution
000400*                                  out to AMTVAL/AMTEXE so the
000410*                                  driver only sequences the work
000420*                                  and never repeats a business
000430*                                  rule the two of them already
000440*                                  enforce.
000450*   1993-05-11  MTC  ACCTMSTR-07   Added the deterministic pair-
000460*                                  order rule (300-DETERMINE-
000470*                                  PAIR-ORDER) to match the
000480*                                  on-line service's locking
000490*                                  order, per Audit finding
000500*                                  93-114.
000510*   1994-08-30  MTC  ACCTMSTR-08   300-WRITE-NOTIFICATIONS now
000520*                                  edits the amount into WS-NOTE-
000530*                                  AMOUNT-EDIT before STRING-ing
000540*                                  it into the message; a Branch
000550*                                  09 customer notice printed
000560*                                  with the sign overpunch buried
000570*                                  in the middle of the amount.
000580*   1995-03-14  DKS  ACCTMSTR-11   300-READ-TRANSFER-REQUEST      XFR-11  
000590*                                  rewritten with a GO TO on the
000600*                                  AT END branch, matching the
000610*                                  EOF style Operations expects
000620*                                  when they step through a dump.
000630*   1995-09-05  DKS  ACCTMSTR-13   Added WS-NOTIFICATIONS-WRITTEN XFR-13  
000640*                                  as a standalone 77 counter and
000650*                                  moved 300-SAVE-ACCOUNTS-MASTER
000660*                                  next to the other end-of-run
000670*                                  paragraphs so 200-TERMINATE-
000680*                                  TRANSFER-UPDATE runs as one
000690*                                  THRU range.
000700*   1996-02-28  DKS  ACCTMSTR-10   Reformatted comments to house
000710*                                  standard; no logic change.
000720*   1998-11-05  PQR  ACCTMSTR-Y2K  Year 2000 review: WS-RUN-DATE
000730*                                  is a 4-digit-year field taken
000740*                                  from ACCEPT FROM DATE, which
000750*                                  this compiler still returns as
000760*                                  a 2-digit year; windowed to
000770*                                  20xx for years 00-49.  Tracked
000780*                                  under the division's Y2K plan
000790*                                  item 114.
000800*   1999-06-01  DKS  ACCTMSTR-12   Cross-checked against the Y2K
000810*                                  sign-off binder; the windowing
000820*                                  added above verified correct
000830*                                  through 2049.
000840*   2003-04-17  DKS  ACCTMSTR-15   The six COPY statements below  XFR-15  
000850*                                  still named the old all-caps
000860*                                  8.3-style copybook members;
000870*                                  the file server these members
000880*                                  moved onto keeps the long
000890*                                  mixed-case names and is case
000900*                                  sensitive, so none of the six
000910*                                  resolved.  Rewritten to match
000920*                                  the actual member names.
000930*   2004-08-02  DKS  ACCTMSTR-17   WS-NOTE-AMOUNT-EDIT was nine   XFR-17  
000940*                                  digits wide but TR-AMOUNT is
000950*                                  eleven; a nine-figure transfer
000960*                                  came out wrong in the customer
000970*                                  notice.  Widened to match.
000980*                                  Also found FROM-ACCT-ID-PARTS-
000990*                                  WORK declared but never read;
001000*                                  wired it into a new per-record
001010*                                  trace hook, same idea as the
001020*                                  branch/sequence trace views
001030*                                  in AMTACC/AMTVAL/AMTEXE.
001040******************************************************************
001050 IDENTIFICATION              DIVISION.
001060*-----------------------------------------------------------------
001070 PROGRAM-ID.                 AMTXFR.
001080 AUTHOR.                     R. B. WALSH.
001090 INSTALLATION.               MIDLAND TRUST DATA PROCESSING CENTER.
001100 DATE-WRITTEN.               MARCH 2, 1987.
001110 DATE-COMPILED.
001120 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001130******************************************************************
001140 ENVIRONMENT                 DIVISION.
001150*-----------------------------------------------------------------
001160 CONFIGURATION               SECTION.
001170 SOURCE-COMPUTER.            MIDLAND-3090.
001180 OBJECT-COMPUTER.            MIDLAND-3090.
001190 SPECIAL-NAMES.
001200     C01                     IS TOP-OF-FORM
001210     UPSI-0                  IS TRACE-SWITCH-OFF
001220                             ON TRACE-SWITCH-ON.
001230*-----------------------------------------------------------------
001240 INPUT-OUTPUT                SECTION.
001250 FILE-CONTROL.
001260     SELECT  TRANSFER-REQUESTS
001270             ASSIGN TO "XFERREQ"
001280             ORGANIZATION IS LINE SEQUENTIAL
001290             FILE STATUS IS WS-REQUEST-FILE-STATUS.
001300
001310     SELECT  TRANSFER-RESULTS
001320             ASSIGN TO "XFERRES"
001330             ORGANIZATION IS LINE SEQUENTIAL
001340             FILE STATUS IS WS-RESULT-FILE-STATUS.
001350
001360     SELECT  NOTIFICATIONS
001370             ASSIGN TO "NOTIFYLG"
001380             ORGANIZATION IS LINE SEQUENTIAL
001390             FILE STATUS IS WS-NOTIFY-FILE-STATUS.
001400******************************************************************
001410 DATA                        DIVISION.
001420*-----------------------------------------------------------------
001430 FILE                        SECTION.
001440 FD  TRANSFER-REQUESTS
001450     LABEL RECORD STANDARD.
001460     COPY "XferReqRecord.cpy".                                    XFR-15  
001470
001480 FD  TRANSFER-RESULTS
001490     LABEL RECORD STANDARD.
001500     COPY "XferResRecord.cpy".                                    XFR-15  
001510
001520 FD  NOTIFICATIONS
001530     LABEL RECORD STANDARD.
001540     COPY "NotifyRecord.cpy".                                     XFR-15  
001550*-----------------------------------------------------------------
001560 WORKING-STORAGE             SECTION.
001570*-----------------------------------------------------------------
001580*    Standalone counter - not part of any record, so it is kept
001590*    at the 77 level ahead of the 01s rather than folded into
001600*    SWITCHES-AND-COUNTERS below.  Counts NOTIFICATIONS records
001610*    actually written, for the trace display in 300-PRINT-
001620*    SUMMARY; the run's real notification count belongs on the
001630*    summary line only when Operations asks for it with the
001640*    trace switch on.
001650 77  WS-NOTIFICATIONS-WRITTEN        PIC S9(7) COMP VALUE ZERO.   XFR-13  
001660
001670 01  SWITCHES-AND-COUNTERS.
001680     05  REQUEST-EOF-SW              PIC X(01)   VALUE "N".
001690         88  REQUEST-EOF                         VALUE "Y".
001700     05  WS-REQUEST-FILE-STATUS      PIC X(02).
001710     05  WS-RESULT-FILE-STATUS       PIC X(02).
001720     05  WS-NOTIFY-FILE-STATUS       PIC X(02).
001730     05  WS-RECORDS-READ             PIC S9(7)   COMP  VALUE ZERO.
001740     05  WS-RECORDS-SUCCEEDED        PIC S9(7)   COMP  VALUE ZERO.
001750     05  WS-RECORDS-FAILED           PIC S9(7)   COMP  VALUE ZERO.
001760     05  WS-TOTAL-AMOUNT-MOVED    PIC S9(11)V99 COMP VALUE ZERO.
001770
001780*    Run date, stamped on the summary line - two-digit year off
001790*    ACCEPT FROM DATE, windowed per the 1998 Y2K review above.
001800 01  WS-RUN-DATE                     PIC 9(06).
001810 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
001820     05  WS-RUN-YY                   PIC 9(02).
001830     05  WS-RUN-MM                   PIC 9(02).
001840     05  WS-RUN-DD                   PIC 9(02).
001850 01  WS-RUN-CENTURY-YEAR             PIC 9(04).
001860
001870*    Both accounts as looked up for the current request - kept
001880*    here rather than in the request record area since the
001890*    request record only ever carries the two ids and the
001900*    amount, not a balance.
001910 01  WORK-ACCOUNTS.
001920     05  FROM-ACCT-ID-WORK           PIC X(10).
001930     05  FROM-ACCT-ID-PARTS-WORK REDEFINES FROM-ACCT-ID-WORK.
001940         10  FROM-BRANCH-WORK        PIC X(03).
001950         10  FROM-SEQUENCE-WORK      PIC X(07).
001960     05  FROM-ACCT-BALANCE-WORK      PIC S9(11)V99.
001970     05  FROM-FOUND-SW               PIC X(01).
001980         88  FROM-FOUND                          VALUE "Y".
001990     05  TO-ACCT-ID-WORK             PIC X(10).
002000     05  TO-ACCT-BALANCE-WORK        PIC S9(11)V99.
002010     05  TO-FOUND-SW                 PIC X(01).
002020         88  TO-FOUND                            VALUE "Y".
002030
002040*    Business rule 5 - deterministic pair-ordering rule.  Whoever
002050*    is "first" is only ever touched ahead of "second" in
002060*    300-EXECUTE-AND-LOG; the numeric result is identical either
002070*    way.
002080 01  PAIR-ORDER-WORK.
002090     05  FIRST-ACCT-ID-WORK          PIC X(10).
002100     05  SECOND-ACCT-ID-WORK         PIC X(10).
002110     05  FIRST-IS-FROM-SW            PIC X(01).
002120         88  FIRST-IS-FROM                       VALUE "Y".
002130
002140*    Edited view of the run total, built once at 300-PRINT-
002150*    SUMMARY and displayed on the summary line - kept unpacked
002160*    from WS-TOTAL-AMOUNT-MOVED since that field is COMP and this
002170*    shop's DISPLAY of a binary field on some branch PCs used to
002180*    show the internal binary form instead of the decimal value.
002190 01  WS-SUMMARY-AMOUNT-DISPLAY       PIC S9(11)V99.
002200 01  WS-SUMMARY-AMOUNT-X REDEFINES WS-SUMMARY-AMOUNT-DISPLAY.
002210     05  WS-SUMMARY-AMOUNT-WHOLE     PIC S9(11).                  XFR-14  
002220     05  WS-SUMMARY-AMOUNT-CENTS     PIC 9(02).
002230
002240*    Edited amount, built before each NOTIFICATIONS line is
002250*    strung together - STRING-ing an unedited signed DISPLAY
002260*    amount straight into a message once put a sign overpunch
002270*    in the middle of a customer notice; see the 1994 entry
002280*    below.
002290 01  WS-NOTE-AMOUNT-EDIT             PIC ZZZZZZZZZZ9.99.          XFR-17  
002300
002310*    Edited view of WS-NOTIFICATIONS-WRITTEN for the trace
002320*    display - same reasoning as WS-SUMMARY-AMOUNT-DISPLAY above,
002330*    a COMP field is not DISPLAYed on this system without first
002340*    moving it to a display-usable picture.
002350 01  WS-NOTE-COUNT-EDIT              PIC ZZZ9.
002360
002370*    Summary/control-total line - REPORTS section of the run
002380*    book.  One control group (the whole run); no page headers
002390*    or footers, this is a job summary, not a customer report.
002400 01  WS-SUMMARY-LINE.
002410     05  FILLER                      PIC X(15)
002420                 VALUE "RECORDS READ  ".
002430     05  WS-SUM-READ-EDIT            PIC ZZZZZZ9.
002440     05  FILLER                      PIC X(19)
002450                 VALUE "  RECORDS SUCCEEDED".
002460     05  WS-SUM-SUCCESS-EDIT         PIC ZZZZZZ9.
002470     05  FILLER                      PIC X(16)
002480                 VALUE "  RECORDS FAILED".
002490     05  WS-SUM-FAILED-EDIT          PIC ZZZZZZ9.
002500     05  FILLER                      PIC X(21)
002510                 VALUE "  TOTAL AMOUNT MOVED ".
002520     05  WS-SUM-AMOUNT-EDIT          PIC ZZZZZZZZZZ9.99.          XFR-14  
002530
002540*    CALL parameter areas - one per CALLed program, laid out
002550*    identically to that program's LINKAGE SECTION via the
002560*    shared parameter copybooks.  Each copybook's own 01 level
002570*    is renamed on the way in so the three areas cannot be
002580*    confused with one another in a DISPLAY or a debug dump.
002590     COPY "AmtAccParms.cpy"                                       XFR-15  
002600         REPLACING LEADING ==LK-== BY ==ACC-==.
002610
002620     COPY "AmtValParms.cpy"                                       XFR-15  
002630         REPLACING LEADING ==LK-== BY ==VAL-==.
002640
002650     COPY "AmtExeParms.cpy"                                       XFR-15  
002660         REPLACING LEADING ==LK-== BY ==EXE-==.
002670
002680******************************************************************
002690 PROCEDURE                   DIVISION.
002700*-----------------------------------------------------------------
002710* Main procedure
002720*-----------------------------------------------------------------
002730 100-TRANSFER-UPDATE.
002740     PERFORM 200-INITIATE-TRANSFER-UPDATE.
002750     PERFORM 200-PROCEED-TRANSFER-UPDATE UNTIL REQUEST-EOF.
002760     PERFORM 200-TERMINATE-TRANSFER-UPDATE.
002770
002780     STOP RUN.
002790
002800******************************************************************
002810* Open all files, load the accounts master through AMTACC, stamp
002820* the run date, and prime the input file with its first record.
002830*-----------------------------------------------------------------
002840 200-INITIATE-TRANSFER-UPDATE.
002850     PERFORM 300-OPEN-ALL-FILES.
002860     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002870     PERFORM 300-STAMP-RUN-DATE.
002880     PERFORM 300-LOAD-ACCOUNTS-MASTER.
002890     PERFORM 300-READ-TRANSFER-REQUEST.
002900
002910*-----------------------------------------------------------------
002920* AmountTransferService driver - one TRANSFER-REQUESTS record.
002930*-----------------------------------------------------------------
002940 200-PROCEED-TRANSFER-UPDATE.
002950     PERFORM 300-LOOKUP-BOTH-ACCOUNTS.
002960     IF  TRACE-SWITCH-ON
002970         PERFORM 300-TRACE-LOOKUP-RESULT
002980     END-IF.
002990     PERFORM 300-VALIDATE-TRANSFER.
003000     IF  VAL-TRANSFER-VALID
003010         PERFORM 300-DETERMINE-PAIR-ORDER
003020         PERFORM 300-EXECUTE-TRANSFER
003030         IF  EXE-EXECUTED-OK
003040             PERFORM 300-POST-SUCCESSFUL-TRANSFER
003050         ELSE
003060             PERFORM 300-POST-FAILED-EXECUTION
003070         END-IF
003080     ELSE
003090         PERFORM 300-POST-FAILED-VALIDATION
003100     END-IF.
003110     PERFORM 300-READ-TRANSFER-REQUEST.
003120
003130*-----------------------------------------------------------------
003140* Rewrite the accounts master through AMTACC, print the run
003150* summary, close up, and say we are done - one THRU range since
003160* 300-SAVE-ACCOUNTS-MASTER through 300-OTHER-EOF-JOB-EXIT is
003170* only ever run from here, in this order, every run.
003180*-----------------------------------------------------------------
003190 200-TERMINATE-TRANSFER-UPDATE.
003200     PERFORM 300-SAVE-ACCOUNTS-MASTER
003210             THRU 300-OTHER-EOF-JOB-EXIT.                         XFR-13  
003220
003230******************************************************************
003240 300-OPEN-ALL-FILES.
003250     OPEN    INPUT   TRANSFER-REQUESTS
003260             OUTPUT  TRANSFER-RESULTS
003270             OUTPUT  NOTIFICATIONS.
003280
003290*-----------------------------------------------------------------
003300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003310     INITIALIZE SWITCHES-AND-COUNTERS.
003320
003330*-----------------------------------------------------------------
003340* Two-digit year off ACCEPT FROM DATE, windowed 00-49 = 20xx,
003350* 50-99 = 19xx (see the 1998 Y2K entry above).
003360*-----------------------------------------------------------------
003370 300-STAMP-RUN-DATE.
003380     ACCEPT WS-RUN-DATE FROM DATE.
003390     IF  WS-RUN-YY < 50
003400         COMPUTE WS-RUN-CENTURY-YEAR = 2000 + WS-RUN-YY
003410     ELSE
003420         COMPUTE WS-RUN-CENTURY-YEAR = 1900 + WS-RUN-YY
003430     END-IF.
003440
003450*-----------------------------------------------------------------
003460 300-LOAD-ACCOUNTS-MASTER.                                        XFR-03  
003470     MOVE "L"                TO  ACC-FUNCTION-CODE.
003480     CALL "AMTACC"           USING ACC-ACCESS-PARMS.
003490
003500*-----------------------------------------------------------------
003510* Read one TRANSFER-REQUESTS record; count it if it is real.
003520* AT END branch goes around the counting statement rather than
003530* being written inline on the READ, the way this shop has always
003540* coded end-of-file since the card-image days.
003550*-----------------------------------------------------------------
003560 300-READ-TRANSFER-REQUEST.
003570     READ TRANSFER-REQUESTS
003580             AT END      GO TO 300-READ-TRANSFER-REQUEST-EOF.     XFR-11  
003590     ADD 1                TO  WS-RECORDS-READ.
003600     GO TO 300-READ-TRANSFER-REQUEST-EXIT.
003610 300-READ-TRANSFER-REQUEST-EOF.
003620     MOVE "Y"             TO  REQUEST-EOF-SW.
003630 300-READ-TRANSFER-REQUEST-EXIT.
003640     EXIT.
003650
003660*-----------------------------------------------------------------
003670* AccountsRepositoryInMemory.GET, once for each side of the pair.
003680*-----------------------------------------------------------------
003690 300-LOOKUP-BOTH-ACCOUNTS.
003700     MOVE TR-ACCOUNT-FROM        TO  FROM-ACCT-ID-WORK.
003710     MOVE TR-ACCOUNT-TO          TO  TO-ACCT-ID-WORK.
003720     MOVE "G"                    TO  ACC-FUNCTION-CODE.
003730     MOVE FROM-ACCT-ID-WORK      TO  ACC-ACCT-ID.
003740     CALL "AMTACC"               USING ACC-ACCESS-PARMS.
003750     MOVE ACC-FOUND-SW           TO  FROM-FOUND-SW.
003760     MOVE ACC-ACCT-BALANCE       TO  FROM-ACCT-BALANCE-WORK.
003770     MOVE "G"                    TO  ACC-FUNCTION-CODE.
003780     MOVE TO-ACCT-ID-WORK        TO  ACC-ACCT-ID.
003790     CALL "AMTACC"               USING ACC-ACCESS-PARMS.
003800     MOVE ACC-FOUND-SW           TO  TO-FOUND-SW.
003810     MOVE ACC-ACCT-BALANCE       TO  TO-ACCT-BALANCE-WORK.
003820
003830*-----------------------------------------------------------------
003840* Trace hook - one line per record showing which branch/sequence
003850* the FROM account resolved to, wired on with UPSI-0 the same as
003860* the other three members' record-level trace hooks.
003870*-----------------------------------------------------------------
003880 300-TRACE-LOOKUP-RESULT.                                         XFR-17  
003890     DISPLAY "AMTXFR RECORD - BRANCH " FROM-BRANCH-WORK
003900             " SEQ " FROM-SEQUENCE-WORK
003910             " FOUND " FROM-FOUND-SW.
003920
003930*-----------------------------------------------------------------
003940* AmountTransferValidationService - business rules 1, 2 and the
003950* first of the two rule-3 checks.
003960*-----------------------------------------------------------------
003970 300-VALIDATE-TRANSFER.
003980     MOVE TR-AMOUNT               TO  VAL-AMOUNT.
003990     MOVE FROM-FOUND-SW           TO  VAL-FROM-FOUND-SW.
004000     MOVE TO-FOUND-SW             TO  VAL-TO-FOUND-SW.
004010     MOVE FROM-ACCT-BALANCE-WORK  TO  VAL-FROM-BALANCE.
004020     MOVE FROM-ACCT-ID-WORK       TO  VAL-FROM-ACCT-ID.
004030     CALL "AMTVAL"                USING VAL-VALIDATION-PARMS.
004040
004050*-----------------------------------------------------------------
004060* Business rule 5 - deterministic pair-ordering rule.  Whichever
004070* account id is lexicographically lower is touched first when
004080* AMTEXE's mutated balances are rewritten in 300-POST-
004090* SUCCESSFUL-TRANSFER.
004100*-----------------------------------------------------------------
004110 300-DETERMINE-PAIR-ORDER.                                        XFR-07  
004120     IF  FROM-ACCT-ID-WORK < TO-ACCT-ID-WORK
004130         MOVE FROM-ACCT-ID-WORK   TO  FIRST-ACCT-ID-WORK
004140         MOVE TO-ACCT-ID-WORK     TO  SECOND-ACCT-ID-WORK
004150         MOVE "Y"                 TO  FIRST-IS-FROM-SW
004160     ELSE
004170         MOVE TO-ACCT-ID-WORK     TO  FIRST-ACCT-ID-WORK
004180         MOVE FROM-ACCT-ID-WORK   TO  SECOND-ACCT-ID-WORK
004190         MOVE "N"                 TO  FIRST-IS-FROM-SW
004200     END-IF.
004210
004220*-----------------------------------------------------------------
004230* AmountTransferExecutionService - business rules 3 (second,
004240* authoritative check) and 4.
004250*-----------------------------------------------------------------
004260 300-EXECUTE-TRANSFER.
004270     MOVE TR-AMOUNT               TO  EXE-AMOUNT.
004280     MOVE FROM-ACCT-BALANCE-WORK  TO  EXE-FROM-BALANCE.
004290     MOVE TO-ACCT-BALANCE-WORK    TO  EXE-TO-BALANCE.
004300     MOVE FROM-ACCT-ID-WORK       TO  EXE-FROM-ACCT-ID.
004310     MOVE TO-ACCT-ID-WORK         TO  EXE-TO-ACCT-ID.
004320     CALL "AMTEXE"                USING EXE-EXECUTION-PARMS.
004330     MOVE EXE-FROM-BALANCE        TO  FROM-ACCT-BALANCE-WORK.
004340     MOVE EXE-TO-BALANCE          TO  TO-ACCT-BALANCE-WORK.
004350
004360*-----------------------------------------------------------------
004370* Rewrite both accounts (in pair order), log the success result,
004380* and write the two NOTIFICATIONS records.  Business rules 7
004390* and 8.
004400*-----------------------------------------------------------------
004410 300-POST-SUCCESSFUL-TRANSFER.
004420     PERFORM 300-REWRITE-PAIR-IN-ORDER.
004430     ADD 1                        TO  WS-RECORDS-SUCCEEDED.
004440     ADD TR-AMOUNT                TO  WS-TOTAL-AMOUNT-MOVED.
004450     MOVE "S"                     TO  TRES-STATUS.
004460     MOVE "Transfer completed successfully." TO TRES-MESSAGE.
004470     PERFORM 300-WRITE-TRANSFER-RESULT.
004480     PERFORM 300-WRITE-NOTIFICATIONS.
004490
004500*-----------------------------------------------------------------
004510* Rewrite the two accounts back to ACCOUNTS-MASTER through
004520* AMTACC.PUT, first account of the pair first.
004530*-----------------------------------------------------------------
004540 300-REWRITE-PAIR-IN-ORDER.
004550     MOVE "P"                     TO  ACC-FUNCTION-CODE.
004560     IF  FIRST-IS-FROM
004570         MOVE FROM-ACCT-ID-WORK       TO  ACC-ACCT-ID
004580         MOVE FROM-ACCT-BALANCE-WORK  TO  ACC-ACCT-BALANCE
004590         CALL "AMTACC"                USING ACC-ACCESS-PARMS
004600         MOVE TO-ACCT-ID-WORK         TO  ACC-ACCT-ID
004610         MOVE TO-ACCT-BALANCE-WORK    TO  ACC-ACCT-BALANCE
004620         CALL "AMTACC"                USING ACC-ACCESS-PARMS
004630     ELSE
004640         MOVE TO-ACCT-ID-WORK         TO  ACC-ACCT-ID
004650         MOVE TO-ACCT-BALANCE-WORK    TO  ACC-ACCT-BALANCE
004660         CALL "AMTACC"                USING ACC-ACCESS-PARMS
004670         MOVE FROM-ACCT-ID-WORK       TO  ACC-ACCT-ID
004680         MOVE FROM-ACCT-BALANCE-WORK  TO  ACC-ACCT-BALANCE
004690         CALL "AMTACC"                USING ACC-ACCESS-PARMS
004700     END-IF.
004710
004720*-----------------------------------------------------------------
004730* Business rule 7 - all-or-nothing per record.  Neither balance
004740* has moved and AMTACC.PUT is never called for this record.
004750*-----------------------------------------------------------------
004760 300-POST-FAILED-VALIDATION.
004770     ADD 1                        TO  WS-RECORDS-FAILED.
004780     MOVE "F"                     TO  TRES-STATUS.
004790     STRING  "Transfer failed: " DELIMITED BY SIZE
004800             VAL-MESSAGE          DELIMITED BY SIZE
004810             INTO TRES-MESSAGE.
004820     PERFORM 300-WRITE-TRANSFER-RESULT.
004830
004840*-----------------------------------------------------------------
004850* Same as above, for the rarer case where AMTVAL passed the
004860* record but AMTEXE's re-check caught it right before the
004870* mutating write (business rule 3, second check).
004880*-----------------------------------------------------------------
004890 300-POST-FAILED-EXECUTION.
004900     ADD 1                        TO  WS-RECORDS-FAILED.
004910     MOVE "F"                     TO  TRES-STATUS.
004920     STRING  "Transfer failed: " DELIMITED BY SIZE
004930             EXE-MESSAGE          DELIMITED BY SIZE
004940             INTO TRES-MESSAGE.
004950     PERFORM 300-WRITE-TRANSFER-RESULT.
004960
004970*-----------------------------------------------------------------
004980 300-WRITE-TRANSFER-RESULT.
004990     MOVE TR-ACCOUNT-FROM         TO  TRES-ACCOUNT-FROM.
005000     MOVE TR-ACCOUNT-TO           TO  TRES-ACCOUNT-TO.
005010     MOVE TR-AMOUNT               TO  TRES-AMOUNT.
005020     WRITE XFER-RESULT-RECORD.
005030
005040*-----------------------------------------------------------------
005050* Business rule 8 - notification-on-success rule, exactly two
005060* NOTIFICATIONS records, only ever called from the success leg
005070* above.
005080*-----------------------------------------------------------------
005090 300-WRITE-NOTIFICATIONS.                                         XFR-08  
005100     MOVE TR-AMOUNT               TO  WS-NOTE-AMOUNT-EDIT.
005110     MOVE FROM-ACCT-ID-WORK       TO  NOTE-ACCOUNT-ID.
005120     STRING  "Amount " DELIMITED BY SIZE
005130             WS-NOTE-AMOUNT-EDIT  DELIMITED BY SIZE
005140             " transferred to " DELIMITED BY SIZE
005150             TO-ACCT-ID-WORK DELIMITED BY SIZE
005160             INTO NOTE-MESSAGE.
005170     WRITE NOTIFY-RECORD.
005180     ADD 1                        TO  WS-NOTIFICATIONS-WRITTEN.
005190     MOVE TO-ACCT-ID-WORK         TO  NOTE-ACCOUNT-ID.
005200     STRING  "Amount " DELIMITED BY SIZE
005210             WS-NOTE-AMOUNT-EDIT  DELIMITED BY SIZE
005220             " received from " DELIMITED BY SIZE
005230             FROM-ACCT-ID-WORK DELIMITED BY SIZE
005240             INTO NOTE-MESSAGE.
005250     WRITE NOTIFY-RECORD.
005260     ADD 1                        TO  WS-NOTIFICATIONS-WRITTEN.
005270
005280*-----------------------------------------------------------------
005290* End-of-run paragraphs - 300-SAVE-ACCOUNTS-MASTER through
005300* 300-OTHER-EOF-JOB-EXIT are kept together here so 200-TERMINATE-
005310* TRANSFER-UPDATE can PERFORM the whole range in one statement.
005320*-----------------------------------------------------------------
005330 300-SAVE-ACCOUNTS-MASTER.                                        XFR-13  
005340     MOVE "S"                TO  ACC-FUNCTION-CODE.
005350     CALL "AMTACC"           USING ACC-ACCESS-PARMS.
005360
005370*-----------------------------------------------------------------
005380* REPORTS - end-of-run summary, single control group (the whole
005390* run); no page headers or footers, per the run book.
005400*-----------------------------------------------------------------
005410 300-PRINT-SUMMARY.
005420     MOVE WS-RECORDS-READ         TO  WS-SUM-READ-EDIT.
005430     MOVE WS-RECORDS-SUCCEEDED    TO  WS-SUM-SUCCESS-EDIT.
005440     MOVE WS-RECORDS-FAILED       TO  WS-SUM-FAILED-EDIT.
005450     MOVE WS-TOTAL-AMOUNT-MOVED   TO  WS-SUMMARY-AMOUNT-DISPLAY.
005460     MOVE WS-TOTAL-AMOUNT-MOVED   TO  WS-SUM-AMOUNT-EDIT.
005470     DISPLAY WS-SUMMARY-LINE.
005480     IF  TRACE-SWITCH-ON
005490         MOVE WS-NOTIFICATIONS-WRITTEN TO WS-NOTE-COUNT-EDIT
005500         DISPLAY "AMTXFR RUN DATE " WS-RUN-CENTURY-YEAR "-"
005510                 WS-RUN-MM "-" WS-RUN-DD
005520                 " NOTES " WS-NOTE-COUNT-EDIT
005530     END-IF.
005540
005550*-----------------------------------------------------------------
005560 300-CLOSE-ALL-FILES.
005570     CLOSE   TRANSFER-REQUESTS
005580             TRANSFER-RESULTS
005590             NOTIFICATIONS.
005600
005610*-----------------------------------------------------------------
005620 300-OTHER-EOF-JOB.
005630     DISPLAY "AMTXFR - TRANSFER UPDATE COMPLETED!!!".
005640 300-OTHER-EOF-JOB-EXIT.                                          XFR-13  
005650     EXIT.
