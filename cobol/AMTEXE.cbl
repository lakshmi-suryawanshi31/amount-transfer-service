000100******************************************************************
000110* AMTEXE - AMOUNT TRANSFER EXECUTION SERVICE
000120*
000130* Called once per TRANSFER-REQUESTS record, only after AMTVAL has
000140* already passed it.  Re-checks the FROM balance one more time -
000150* this duplicates AMTVAL's check by design, as the last guard
000160* standing between the caller and a REWRITE of the accounts
000170* master - then posts the debit and the credit into the balance
000180* fields it was handed.  The caller (AMTXFR) owns the actual
000190* REWRITE of ACCOUNTS-MASTER through AMTACC; this program only
000200* ever touches the two balances it is given.
000210*
000220* Maintenance:
000230*   1987-03-02  RBW  ACCTMSTR-01   Original program - single
000240*                                  COMPUTE of new balance, no
000250*                                  re-check (AMTVAL's check was
000260*                                  believed sufficient at the
000270*                                  time).
000280*   1989-09-14  RBW  ACCTMSTR-02   Added 200-RECHECK-SUFFICIENT-
000290*                                  FUNDS after Branch 04 reported
000300*                                  two tellers posting against the
000310*                                  same account inside one run
000320*                                  produced a negative balance.
000330*   1991-07-16  JLP  ACCTMSTR-04   Split 200-POST-DEBIT-CREDIT out
000340*                                  of the main paragraph so the
000350*                                  balance ADD/SUBTRACT could be
000360*                                  unit-tested on its own.
000370*   1995-09-05  DKS  ACCTMSTR-14   LK-FROM-BAL-X and LK-TO-BAL-X  EXE-14  
000380*                                  were splitting the balance
000390*                                  fields nine-and-two instead of
000400*                                  eleven-and-two; the trace's
000410*                                  cents were really the last two
000420*                                  whole dollars.  Widened both
000430*                                  WHOLE-SAVE fields to match
000440*                                  AMTVAL's ACCTMSTR-14 fix.      EXE-14  
000450*   1998-11-05  PQR  ACCTMSTR-Y2K  Year 2000 review: no date
000460*                                  fields are tested or stored by
000470*                                  this program.  No change made.
000480*   2003-04-17  DKS  ACCTMSTR-15   The COPY statement below still EXE-15  
000490*                                  named the old all-caps 8.3-
000500*                                  style copybook member; the
000510*                                  file server it moved onto
000520*                                  keeps the long mixed-case
000530*                                  name and is case sensitive,
000540*                                  so it did not resolve.
000550*                                  Rewritten to match.
000560******************************************************************
000570 IDENTIFICATION              DIVISION.
000580*-----------------------------------------------------------------
000590 PROGRAM-ID.                 AMTEXE.
000600 AUTHOR.                     R. B. WALSH.
000610 INSTALLATION.               MIDLAND TRUST DATA PROCESSING CENTER.
000620 DATE-WRITTEN.               MARCH 2, 1987.
000630 DATE-COMPILED.
000640 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000650******************************************************************
000660 ENVIRONMENT                 DIVISION.
000670*-----------------------------------------------------------------
000680 CONFIGURATION               SECTION.
000690 SOURCE-COMPUTER.            MIDLAND-3090.
000700 OBJECT-COMPUTER.            MIDLAND-3090.
000710 SPECIAL-NAMES.
000720     C01                     IS TOP-OF-FORM
000730     UPSI-0                  IS TRACE-SWITCH-OFF
000740                             ON TRACE-SWITCH-ON.
000750******************************************************************
000760 DATA                        DIVISION.
000770*-----------------------------------------------------------------
000780 WORKING-STORAGE             SECTION.
000790*-----------------------------------------------------------------
000800 01  WS-REASON-INSUFFICIENT      PIC X(31)
000810             VALUE "Insufficient funds in account ".
000820
000830*    Diagnostic split-views, filled and displayed only when the
000840*    re-check fails and TRACE-SWITCH-ON - same idea as AMTVAL's
000850*    trace hook, kept for parity when the two are debugged
000860*    together off the same reject list.
000870 01  LK-FROM-BAL-SAVE            PIC S9(11)V99.
000880 01  LK-FROM-BAL-X REDEFINES LK-FROM-BAL-SAVE.
000890     05  LK-FROM-BAL-WHOLE-SAVE  PIC S9(11).
000900     05  LK-FROM-BAL-CENTS-SAVE  PIC 9(02).
000910
000920 01  LK-TO-BAL-SAVE              PIC S9(11)V99.
000930 01  LK-TO-BAL-X REDEFINES LK-TO-BAL-SAVE.
000940     05  LK-TO-BAL-WHOLE-SAVE    PIC S9(11).
000950     05  LK-TO-BAL-CENTS-SAVE    PIC 9(02).
000960
000970 01  LK-FROM-ACCT-ID-SAVE        PIC X(10).
000980 01  LK-ACCT-ID-X REDEFINES LK-FROM-ACCT-ID-SAVE.
000990     05  LK-FROM-BRANCH-SAVE     PIC X(03).
001000     05  LK-FROM-SEQUENCE-SAVE   PIC X(07).
001010
001020*-----------------------------------------------------------------
001030 LINKAGE                     SECTION.
001040*-----------------------------------------------------------------
001050     COPY "AmtExeParms.cpy".                                      EXE-15  
001060
001070******************************************************************
001080 PROCEDURE                   DIVISION    USING LK-EXECUTION-PARMS.
001090*-----------------------------------------------------------------
001100* Main procedure
001110*-----------------------------------------------------------------
001120 100-EXECUTE-TRANSFER.
001130     MOVE "Y"                TO  LK-EXECUTED-SW.
001140     MOVE ZERO               TO  LK-REASON-CODE.
001150     MOVE SPACES             TO  LK-MESSAGE.
001160     PERFORM 200-RECHECK-SUFFICIENT-FUNDS.
001170     IF  LK-EXECUTED-OK
001180         PERFORM 200-POST-DEBIT-CREDIT
001190     ELSE
001200         PERFORM 200-BUILD-REJECT-MESSAGE
001210         IF  TRACE-SWITCH-ON
001220             PERFORM 200-TRACE-RECHECK-FAIL
001230         END-IF
001240     END-IF.
001250     EXIT PROGRAM.
001260
001270*-----------------------------------------------------------------
001280* Business rule 3 (second, authoritative check) - the mutation
001290* below only ever runs when this check passes.
001300*-----------------------------------------------------------------
001310 200-RECHECK-SUFFICIENT-FUNDS.                                    EXE-02  
001320     IF  LK-FROM-BALANCE < LK-AMOUNT
001330         MOVE "N"            TO  LK-EXECUTED-SW
001340         MOVE 3               TO  LK-REASON-CODE.
001350
001360*-----------------------------------------------------------------
001370* Business rule 4 - balance update rule.  Both moves are made or
001380* neither is; there is no path into this paragraph that leaves
001390* one balance posted and the other not.
001400*-----------------------------------------------------------------
001410 200-POST-DEBIT-CREDIT.                                           EXE-04  
001420     SUBTRACT LK-AMOUNT      FROM LK-FROM-BALANCE.
001430     ADD      LK-AMOUNT      TO   LK-TO-BALANCE.
001440
001450*-----------------------------------------------------------------
001460 200-BUILD-REJECT-MESSAGE.
001470     STRING  WS-REASON-INSUFFICIENT DELIMITED BY SIZE
001480             LK-FROM-ACCT-ID        DELIMITED BY SIZE
001490             INTO LK-MESSAGE.
001500
001510*-----------------------------------------------------------------
001520* Trace hook - wired on with UPSI-0 from the run's PARM card.
001530*-----------------------------------------------------------------
001540 200-TRACE-RECHECK-FAIL.
001550     MOVE LK-FROM-BALANCE    TO  LK-FROM-BAL-SAVE.
001560     MOVE LK-TO-BALANCE      TO  LK-TO-BAL-SAVE.
001570     MOVE LK-FROM-ACCT-ID    TO  LK-FROM-ACCT-ID-SAVE.
001580     DISPLAY "AMTEXE RECHECK FAIL - BRANCH " LK-FROM-BRANCH-SAVE
001590             " SEQ " LK-FROM-SEQUENCE-SAVE
001600             " BAL " LK-FROM-BAL-WHOLE-SAVE
001610             "." LK-FROM-BAL-CENTS-SAVE
001620             " TOBAL " LK-TO-BAL-WHOLE-SAVE
001630             "." LK-TO-BAL-CENTS-SAVE.
