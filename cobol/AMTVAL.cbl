000100******************************************************************
000110* AMTVAL - AMOUNT TRANSFER VALIDATION SERVICE
000120*
000130* Called once per TRANSFER-REQUESTS record, before AMTEXE is
000140* ever given a chance to touch the accounts master.  Checks, in
000150* order:
000160*    1. the requested amount is greater than zero,
000170*    2. both accounts were found on the accounts master (GET
000180*       results are passed in by the caller - this program does
000190*       not touch ACCOUNTS-MASTER itself),
000200*    3. the FROM account has enough balance to cover the amount.
000210* Sets LK-VALID-SW and, when invalid, LK-REASON-CODE and the
000220* finished LK-MESSAGE text the caller writes straight to
000230* TRES-MESSAGE.  Only the first failing check above is reported,
000240* per the run book, never more than one reason per record.
000250*
000260* Maintenance:
000270*   1987-03-02  RBW  ACCTMSTR-01   Original program.
000280*   1989-09-14  RBW  ACCTMSTR-02   Added the sufficient-funds
000290*                                  check; previously the execute
000300*                                  step was the only guard and a
000310*                                  bad record could still post a
000320*                                  half transfer to the log.
000330*   1991-07-16  JLP  ACCTMSTR-04   REASON-MSG-TABLE introduced so
000340*                                  the three canned messages live
000350*                                  in one place instead of three
000360*                                  MOVE literals scattered through
000370*                                  200-BUILD-MESSAGE-TEXT.
000380*   1993-05-11  MTC  ACCTMSTR-07   Insufficient-funds message now
000390*                                  carries the account id, per
000400*                                  Audit finding 93-114.
000410*   1995-09-05  DKS  ACCTMSTR-14   LK-AMOUNT-EDIT-X was splitting VAL-14  
000420*                                  LK-AMOUNT-SAVE nine-and-two
000430*                                  instead of eleven-and-two; the
000440*                                  trace's cents were really the
000450*                                  parent field's last two whole
000460*                                  dollars.  Widened LK-AMOUNT-
000470*                                  WHOLE-SAVE to match.
000480*   1996-02-28  DKS  ACCTMSTR-10   Reformatted comments to house
000490*                                  standard; no logic change.
000500*   1998-11-05  PQR  ACCTMSTR-Y2K  Year 2000 review: no date
000510*                                  fields are tested or stored by
000520*                                  this program.  No change made.
000530*   1999-06-01  DKS  ACCTMSTR-12   Cross-checked against the Y2K
000540*                                  sign-off binder; closed with no
000550*                                  findings for this member.
000560*   2003-04-17  DKS  ACCTMSTR-15   The COPY statement below still VAL-15  
000570*                                  named the old all-caps 8.3-
000580*                                  style copybook member; the
000590*                                  file server it moved onto
000600*                                  keeps the long mixed-case
000610*                                  name and is case sensitive,
000620*                                  so it did not resolve.
000630*                                  Rewritten to match.
000640*   2003-04-18  DKS  ACCTMSTR-16   Reason-code-3 text is 30       VAL-16  
000650*                                  bytes wide but 200-BUILD-
000660*                                  MESSAGE-TEXT was slicing 31,
000670*                                  pulling in one pad byte ahead
000680*                                  of the account id and leaving
000690*                                  a double space in the wired-
000700*                                  up message.  Slice corrected
000710*                                  to the literal's true length.
000720******************************************************************
000730 IDENTIFICATION              DIVISION.
000740*-----------------------------------------------------------------
000750 PROGRAM-ID.                 AMTVAL.
000760 AUTHOR.                     R. B. WALSH.
000770 INSTALLATION.               MIDLAND TRUST DATA PROCESSING CENTER.
000780 DATE-WRITTEN.               MARCH 2, 1987.
000790 DATE-COMPILED.
000800 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000810******************************************************************
000820 ENVIRONMENT                 DIVISION.
000830*-----------------------------------------------------------------
000840 CONFIGURATION               SECTION.
000850 SOURCE-COMPUTER.            MIDLAND-3090.
000860 OBJECT-COMPUTER.            MIDLAND-3090.
000870 SPECIAL-NAMES.
000880     C01                     IS TOP-OF-FORM
000890     UPSI-0                  IS TRACE-SWITCH-OFF
000900                             ON TRACE-SWITCH-ON.
000910******************************************************************
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 WORKING-STORAGE             SECTION.
000950*-----------------------------------------------------------------
000960*    Canned rejection text, one entry per LK-REASON-CODE value.
000970*    Entry 3 is a prefix only - 200-BUILD-MESSAGE-TEXT strings the
000980*    account id on behind it.
000990 01  REASON-MSG-RECORD.                                           VAL-04  
001000     05  FILLER                  PIC X(45)
001010             VALUE "Transfer amount must be greater than zero.".
001020     05  FILLER                  PIC X(45)
001030             VALUE "One or both accounts are invalid.".
001040     05  FILLER                  PIC X(45)
001050             VALUE "Insufficient funds in account ".
001060 01  REASON-MSG-TABLE REDEFINES REASON-MSG-RECORD.                VAL-04  
001070     05  REASON-TEXT             PIC X(45) OCCURS 3 TIMES.
001080
001090 01  WS-SUCCESS-MESSAGE          PIC X(45)
001100             VALUE "Transfer completed successfully.".
001110
001120 01  WS-WORK-SWITCHES.
001130     05  WS-REASON-SUBSCRIPT     PIC S9(4) COMP.
001140
001150*    Diagnostic split views, referenced only from 200-TRACE-REJECT
001160*    when TRACE-SWITCH-ON - not exercised on a normal production
001170*    run, kept from the days this program was debugged record by
001180*    record against the branch's reject list over the phone.
001190 01  LK-FROM-ACCT-ID-SAVE        PIC X(10).
001200 01  LK-FROM-ACCT-ID-PARTS REDEFINES LK-FROM-ACCT-ID-SAVE.
001210     05  LK-FROM-BRANCH-SAVE     PIC X(03).
001220     05  LK-FROM-SEQUENCE-SAVE   PIC X(07).
001230
001240 01  LK-AMOUNT-SAVE               PIC S9(11)V99.
001250 01  LK-AMOUNT-EDIT-X REDEFINES LK-AMOUNT-SAVE.
001260     05  LK-AMOUNT-WHOLE-SAVE    PIC S9(11).                      VAL-14  
001270     05  LK-AMOUNT-CENTS-SAVE    PIC 9(02).
001280
001290*-----------------------------------------------------------------
001300 LINKAGE                     SECTION.
001310*-----------------------------------------------------------------
001320     COPY "AmtValParms.cpy".                                      VAL-15  
001330
001340******************************************************************
001350 PROCEDURE                   DIVISION USING LK-VALIDATION-PARMS.
001360*-----------------------------------------------------------------
001370* Main procedure
001380*-----------------------------------------------------------------
001390 100-VALIDATE-TRANSFER.
001400     MOVE "Y"                TO  LK-VALID-SW.
001410     MOVE ZERO               TO  LK-REASON-CODE.
001420     MOVE SPACES             TO  LK-MESSAGE.
001430     PERFORM 200-CHECK-AMOUNT-POSITIVE.
001440     IF  LK-TRANSFER-VALID
001450         PERFORM 200-CHECK-ACCOUNTS-FOUND.
001460     IF  LK-TRANSFER-VALID
001470         PERFORM 200-CHECK-SUFFICIENT-FUNDS.
001480     IF  NOT LK-TRANSFER-VALID
001490         PERFORM 200-BUILD-MESSAGE-TEXT
001500         IF  TRACE-SWITCH-ON
001510             PERFORM 200-TRACE-REJECT
001520         END-IF
001530     END-IF.
001540     EXIT PROGRAM.
001550
001560*-----------------------------------------------------------------
001570* Business rule 1 - positive amount rule.
001580*-----------------------------------------------------------------
001590 200-CHECK-AMOUNT-POSITIVE.
001600     IF  LK-AMOUNT NOT > ZERO
001610         MOVE "N"            TO  LK-VALID-SW
001620         MOVE 1               TO  LK-REASON-CODE.
001630
001640*-----------------------------------------------------------------
001650* Business rule 2 - accounts-must-exist rule.
001660*-----------------------------------------------------------------
001670 200-CHECK-ACCOUNTS-FOUND.
001680     IF  NOT LK-FROM-FOUND OR NOT LK-TO-FOUND
001690         MOVE "N"            TO  LK-VALID-SW
001700         MOVE 2               TO  LK-REASON-CODE.
001710
001720*-----------------------------------------------------------------
001730* Business rule 3 - sufficient-funds rule (first of two checks;
001740* AMTEXE performs the second, authoritative check immediately
001750* before the master is rewritten).
001760*-----------------------------------------------------------------
001770 200-CHECK-SUFFICIENT-FUNDS.                                      VAL-02  
001780     IF  LK-FROM-BALANCE < LK-AMOUNT
001790         MOVE "N"            TO  LK-VALID-SW
001800         MOVE 3               TO  LK-REASON-CODE.
001810
001820*-----------------------------------------------------------------
001830* Look up the canned text for LK-REASON-CODE; reason 3 gets the
001840* FROM account id strung on behind the fixed 30-byte prefix.
001850*-----------------------------------------------------------------
001860 200-BUILD-MESSAGE-TEXT.
001870     MOVE LK-REASON-CODE     TO  WS-REASON-SUBSCRIPT.
001880     IF  WS-REASON-SUBSCRIPT = 3                                  VAL-07  
001890         STRING  REASON-TEXT (WS-REASON-SUBSCRIPT) (1:30)         VAL-16  
001900                                 DELIMITED BY SIZE
001910                 LK-FROM-ACCT-ID DELIMITED BY SIZE
001920                 INTO LK-MESSAGE
001930     ELSE
001940         MOVE REASON-TEXT (WS-REASON-SUBSCRIPT) TO LK-MESSAGE
001950     END-IF.
001960
001970*-----------------------------------------------------------------
001980* Trace hook - dumps the working split-views built above; wired
001990* on with UPSI-0 from the run's PARM card, off by default.
002000*-----------------------------------------------------------------
002010 200-TRACE-REJECT.
002020     MOVE LK-FROM-ACCT-ID    TO  LK-FROM-ACCT-ID-SAVE.
002030     MOVE LK-AMOUNT          TO  LK-AMOUNT-SAVE.
002040     DISPLAY "AMTVAL REJECT - BRANCH " LK-FROM-BRANCH-SAVE
002050             " SEQ " LK-FROM-SEQUENCE-SAVE
002060             " AMT " LK-AMOUNT-WHOLE-SAVE "." LK-AMOUNT-CENTS-SAVE
002070             " REASON " LK-REASON-CODE.
