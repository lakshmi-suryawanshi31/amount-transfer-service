000100*-----------------------------------------------------------------
000110* ACCTMASTRECORD.CPY
000120*
000130* Layout of one ACCOUNTS-MASTER record.  One occurrence per
000140* customer account, keyed by ACCT-ID.  Balance is carried as a
000150* signed zoned field -- balances are never allowed to go negative
000160* by the business rules enforced in AMTVAL/AMTEXE, but the sign
000170* is kept so a runaway program bug shows up as a negative balance
000180* on the next audit listing instead of silently wrapping.
000190*
000200* Maintenance:
000210*   1987-03-02  RBW  ACCTMSTR-01   Original layout - ACCT-ID and
000220*                                  ACCT-BALANCE only.
000230*   1991-07-16  JLP  ACCTMSTR-04   Added ACCT-ID-PARTS so branch
000240*                                  edit routines can pull the
000250*                                  branch prefix without a
000260*                                  reference-mod clause.
000270*   1994-11-30  DKS  ACCTMSTR-09   Trailing FILLER widened to
000280*                                  leave room for the signature-
000290*                                  card indicator the branches
000300*                                  keep asking for; unassigned.
000310*-----------------------------------------------------------------
000320 01  ACCT-MASTER-RECORD.
000330     05  ACCT-ID                     PIC X(10).
000340     05  ACCT-ID-PARTS REDEFINES ACCT-ID.
000350         10  ACCT-BRANCH-PREFIX      PIC X(03).
000360         10  ACCT-SEQUENCE-PART      PIC X(07).
000370     05  ACCT-BALANCE                PIC S9(11)V99.
000380     05  FILLER                      PIC X(20).
