000100*-----------------------------------------------------------------
000110* AMTACCPARMS.CPY
000120*
000130* CALL parameter layout shared by AMTXFR (WORKING-STORAGE) and
000140* AMTACC (LINKAGE SECTION) - keeps the two in step so a change to
000150* one side is never forgotten on the other.
000160*-----------------------------------------------------------------
000170 01  LK-ACCESS-PARMS.
000180     05  LK-FUNCTION-CODE            PIC X(01).
000190         88  LK-FUNC-LOAD                        VALUE "L".
000200         88  LK-FUNC-GET                         VALUE "G".
000210         88  LK-FUNC-PUT                         VALUE "P".
000220         88  LK-FUNC-CREATE                      VALUE "C".
000230         88  LK-FUNC-SAVE                        VALUE "S".
000240     05  LK-ACCT-ID                  PIC X(10).
000250     05  LK-ACCT-BALANCE             PIC S9(11)V99.
000260     05  LK-FOUND-SW                 PIC X(01).
000270         88  LK-FOUND                            VALUE "Y".
000280     05  LK-DUPLICATE-SW             PIC X(01).
000290         88  LK-DUPLICATE                        VALUE "Y".
