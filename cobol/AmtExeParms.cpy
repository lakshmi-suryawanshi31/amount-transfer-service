000100*-----------------------------------------------------------------
000110* AMTEXEPARMS.CPY
000120*
000130* CALL parameter layout shared by AMTXFR (WORKING-STORAGE) and
000140* AMTEXE (LINKAGE SECTION).
000150*-----------------------------------------------------------------
000160 01  LK-EXECUTION-PARMS.
000170     05  LK-AMOUNT                   PIC S9(11)V99.
000180     05  LK-FROM-BALANCE             PIC S9(11)V99.
000190     05  LK-TO-BALANCE               PIC S9(11)V99.
000200     05  LK-FROM-ACCT-ID             PIC X(10).
000210     05  LK-TO-ACCT-ID               PIC X(10).
000220     05  LK-EXECUTED-SW              PIC X(01).
000230         88  LK-EXECUTED-OK                      VALUE "Y".
000240     05  LK-REASON-CODE              PIC S9(4) COMP.
000250     05  LK-MESSAGE                  PIC X(60).
