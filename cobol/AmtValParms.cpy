000100*-----------------------------------------------------------------
000110* AMTVALPARMS.CPY
000120*
000130* CALL parameter layout shared by AMTXFR (WORKING-STORAGE) and
000140* AMTVAL (LINKAGE SECTION).
000150*-----------------------------------------------------------------
000160 01  LK-VALIDATION-PARMS.
000170     05  LK-AMOUNT                   PIC S9(11)V99.
000180     05  LK-FROM-FOUND-SW            PIC X(01).
000190         88  LK-FROM-FOUND                       VALUE "Y".
000200     05  LK-TO-FOUND-SW              PIC X(01).
000210         88  LK-TO-FOUND                         VALUE "Y".
000220     05  LK-FROM-BALANCE             PIC S9(11)V99.
000230     05  LK-FROM-ACCT-ID             PIC X(10).
000240     05  LK-VALID-SW                 PIC X(01).
000250         88  LK-TRANSFER-VALID                   VALUE "Y".
000260     05  LK-REASON-CODE              PIC S9(4) COMP.
000270     05  LK-MESSAGE                  PIC X(60).
