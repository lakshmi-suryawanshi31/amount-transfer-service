000100*-----------------------------------------------------------------
000110* NOTIFYRECORD.CPY
000120*
000130* One line of the NOTIFICATIONS log - zero, one, or two per
000140* TRANSFER-REQUESTS record (two only when the transfer posted,
000150* one to the debited account and one to the credited account).
000160*
000170* Maintenance:
000180*   1987-03-02  RBW  ACCTMSTR-01   Original layout.
000190*-----------------------------------------------------------------
000200 01  NOTIFY-RECORD.
000210     05  NOTE-ACCOUNT-ID             PIC X(10).
000220     05  NOTE-MESSAGE                PIC X(70).
000230     05  FILLER                      PIC X(05).
