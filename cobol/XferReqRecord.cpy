000100*-----------------------------------------------------------------
000110* XFERREQRECORD.CPY
000120*
000130* One line of the TRANSFER-REQUESTS input file - one requested
000140* account-to-account movement, in the order the run-control desk
000150* wants it applied.  No key; the file is processed strictly in
000160* arrival order per the run instructions taped to the JCL binder.
000170*
000180* Maintenance:
000190*   1987-03-02  RBW  ACCTMSTR-01   Original layout.
000200*   1993-05-11  MTC  ACCTMSTR-07   Added TR-ID-PARTS redefinition,
000210*                                  parallel to the master record,
000220*                                  for the reject-listing edit.
000230*-----------------------------------------------------------------
000240 01  XFER-REQUEST-RECORD.
000250     05  TR-ACCOUNT-FROM             PIC X(10).
000260     05  TR-FROM-ID-PARTS REDEFINES TR-ACCOUNT-FROM.
000270         10  TR-FROM-BRANCH-PREFIX   PIC X(03).
000280         10  TR-FROM-SEQUENCE-PART   PIC X(07).
000290     05  TR-ACCOUNT-TO               PIC X(10).
000300     05  TR-AMOUNT                   PIC S9(11)V99.
000310     05  FILLER                      PIC X(05).
