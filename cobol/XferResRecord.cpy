000100*-----------------------------------------------------------------
000110* XFERRESRECORD.CPY
000120*
000130* One line of the TRANSFER-RESULTS log - one per TRANSFER-REQUESTS
000140* record read, in the same order it was read, whether the record
000150* posted or was rejected.  TRES-STATUS carries the 88-level pair
000160* the run-control desk scans the log for.
000170*
000180* Maintenance:
000190*   1987-03-02  RBW  ACCTMSTR-01   Original layout.
000200*   1991-07-16  JLP  ACCTMSTR-04   Widened TRES-MESSAGE from 40 to
000210*                                  60 so the insufficient-funds
000220*                                  message can carry the full
000230*                                  10-position account id.
000240*-----------------------------------------------------------------
000250 01  XFER-RESULT-RECORD.
000260     05  TRES-ACCOUNT-FROM           PIC X(10).
000270     05  TRES-ACCOUNT-TO             PIC X(10).
000280     05  TRES-AMOUNT                 PIC S9(11)V99.
000290     05  TRES-STATUS                 PIC X(01).
000300         88  TRES-SUCCESS                    VALUE "S".
000310         88  TRES-FAILED                     VALUE "F".
000320     05  TRES-MESSAGE                PIC X(60).
000330     05  FILLER                      PIC X(04).
